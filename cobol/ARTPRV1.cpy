000100******************************************************************
000200**    A R T P R V 1  --  A R T I C U L O   P R O V E E D O R       *
000300******************************************************************
000400**   LAYOUT DEL ARCHIVO PLANO RECIBIDO DEL PROVEEDOR DE FERRETE-  *
000500**   RIA (CARGA NOCTURNA DE CATALOGO), UN REGISTRO POR ARTICULO   *
000600**   OFRECIDO POR EL PROVEEDOR.  NO TRAE LLAVE, EL ORDEN DEL      *
000700**   ARCHIVO ES EL QUE ENTREGA EL PROVEEDOR.                      *
000800******************************************************************
000900 01  REG-ARTPRV1.
001000**      CODIGO DE ARTICULO DEL PROVEEDOR (SKU), ALINEADO IZQ.     *
001100     02 APV-CODIGO-ARTICULO      PIC X(10).
001200**      CODIGO DE BARRAS EAN-13, PUEDE VENIR EN BLANCO            *
001300     02 APV-CODIGO-BARRAS        PIC X(13).
001400     02 APV-CODIGO-BARRAS-TBL REDEFINES APV-CODIGO-BARRAS
001500        OCCURS 13 TIMES
001600        PIC X(01).
001700**      DESCRIPCION COMERCIAL DEL ARTICULO                        *
001800     02 APV-DESCRIPCION          PIC X(60).
001900**      MARCA / FABRICANTE                                        *
002000     02 APV-MARCA                PIC X(20).
002100**      CATEGORIA / LINEA DE PRODUCTO DEL PROVEEDOR               *
002200     02 APV-CATEGORIA            PIC X(30).
002300**      PRECIO DE COSTO (PRECIO DE MAYOREO) EN LA MONEDA DEL      *
002400**      PROVEEDOR -- SE GUARDA TAL COMO LO ENTREGA EL PROVEEDOR   *
002500     02 APV-PRECIO-COSTO         PIC 9(05)V99.
002600**      PRECIO SUGERIDO DE VENTA AL PUBLICO (INCLUYE IMPUESTOS)   *
002700     02 APV-PRECIO-SUGERIDO      PIC 9(05)V99.
002800**      EXISTENCIA DISPONIBLE EN BODEGA DEL PROVEEDOR             *
002900     02 APV-EXISTENCIA           PIC 9(05).
003000**      ESTADO DEL ARTICULO EN EL CATALOGO DEL PROVEEDOR          *
003100     02 APV-ESTADO               PIC X(01).
003200        88 APV-ACTIVO                          VALUE 'A'.
003300        88 APV-DESCONTINUADO                   VALUE 'D'.
003400        88 APV-ELIMINADO                       VALUE 'X'.
003500**      PESO UNITARIO DE EMBARQUE, EN GRAMOS                      *
003600     02 APV-PESO-GRAMOS          PIC 9(07).
003700**      RESERVADO PARA CAMPOS FUTUROS DEL PROVEEDOR               *
003800     02 FILLER                   PIC X(05).
