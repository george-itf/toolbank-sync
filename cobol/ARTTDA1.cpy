000100******************************************************************
000200**    A R T T D A 1  --  A R T I C U L O   T I E N D A             *
000300******************************************************************
000400**   LAYOUT DEL ARCHIVO PLANO DE CARGA MASIVA HACIA LA VITRINA    *
000500**   COMERCIAL, UN REGISTRO POR ARTICULO ACEPTADO DEL PROVEEDOR.  *
000600**   LO ESCRIBE UNICAMENTE ARTSYNC1, NADIE LO ACTUALIZA.          *
000700******************************************************************
000800 01  REG-ARTTDA1.
000900**      IDENTIFICADOR DE URL (CODIGO EN MINUSCULA, GUIONES)       *
001000     02 ATD-HANDLE               PIC X(40).
001100**      TITULO PUBLICADO DEL ARTICULO                             *
001200     02 ATD-TITULO               PIC X(60).
001300**      PROVEEDOR / MARCA PUBLICADA                               *
001400     02 ATD-PROVEEDOR            PIC X(20).
001500**      TIPO DE ARTICULO PUBLICADO (CATEGORIA)                    *
001600     02 ATD-TIPO                 PIC X(30).
001700**      CODIGO DE ARTICULO (SKU)                                  *
001800     02 ATD-SKU                  PIC X(10).
001900**      CODIGO DE BARRAS, EN BLANCO SI NO PASO LA VALIDACION      *
002000     02 ATD-CODIGO-BARRAS        PIC X(13).
002100**      PRECIO DE VENTA PUBLICADO                                 *
002200     02 ATD-PRECIO               PIC 9(05)V99.
002300**      PRECIO DE COMPARACION (TACHADO), CERO SI NO APLICA        *
002400     02 ATD-PRECIO-COMPARA       PIC 9(05)V99.
002500**      EXISTENCIA A PUBLICAR                                     *
002600     02 ATD-EXISTENCIA           PIC 9(05).
002700**      PESO UNITARIO, EN GRAMOS                                  *
002800     02 ATD-PESO-GRAMOS          PIC 9(07).
002900**      INDICADOR DE VISIBILIDAD EN LA VITRINA COMERCIAL          *
003000     02 ATD-PUBLICADO            PIC X(01).
003100        88 ATD-VISIBLE                          VALUE 'Y'.
003200        88 ATD-OCULTO                           VALUE 'N'.
003300**      RESERVADO PARA CAMPOS FUTUROS DE LA VITRINA               *
003400     02 FILLER                   PIC X(06).
