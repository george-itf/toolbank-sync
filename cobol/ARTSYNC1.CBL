000100******************************************************************
000200** FECHA       : 14/03/1988                                       *
000300** PROGRAMADOR : ERICK RAMIREZ DIAZ (ERD)                         *
000400** APLICACION  : COMERCIO / CATALOGO DE ARTICULOS                 *
000500** PROGRAMA    : ARTSYNC1                                         *
000600** TIPO        : BATCH                                            *
000700** DESCRIPCION : SINCRONIZA EL CATALOGO NOCTURNO DEL PROVEEDOR DE *
000800**             : FERRETERIA CON EL ARCHIVO DE CARGA MASIVA DE LA  *
000900**             : VITRINA COMERCIAL.  VALIDA CADA ARTICULO, CALCULA*
001000**             : EL PRECIO DE VENTA Y EL PRECIO DE COMPARACION, Y *
001100**             : ACUMULA LOS TOTALES DE CONTROL DE LA CORRIDA.    *
001200** ARCHIVOS    : ARTPROV=E , ARTTDA=S                             *
001300** ACCION (ES) : C=CONVERTIR CATALOGO DE PROVEEDOR A VITRINA      *
001400** INSTALADO   : 22/03/1988                                       *
001500** NOMBRE      : SINCRONIZACION CATALOGO PROVEEDOR - VITRINA      *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                    ARTSYNC1.
001900 AUTHOR.                        ERICK RAMIREZ DIAZ.
002000 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - COMERCIO.
002100 DATE-WRITTEN.                  14/03/1988.
002200 DATE-COMPILED.
002300 SECURITY.                      USO INTERNO - CONFIDENCIAL.
002400******************************************************************
002500**                 B I T A C O R A   D E   C A M B I O S          *
002600******************************************************************
002700** 880314 ERD  SOL-00114 VERSION INICIAL - CARGA MENSUAL COMPLETA SOL00114
002800**             DEL CATALOGO, SIN VALIDACIONES DE PRECIO.          SOL00114
002900** 890927 ERD  SOL-00201 SE AGREGA VALIDACION DE ESTADO DEL       SOL00201
003000**             ARTICULO (SOLO SE PUBLICAN LOS ACTIVOS).           SOL00201
003100** 900511 LFM  SOL-00318 SE AGREGA CALCULO DE PRECIO DE VENTA     SOL00318
003200**             (MARGEN 30% + IMPUESTO DE VENTAS 20%).             SOL00318
003300** 911203 LFM  SOL-00366 SE TOPA EL PRECIO DE VENTA AL PRECIO     SOL00366
003400**             SUGERIDO CUANDO EL PROVEEDOR LO INFORMA.           SOL00366
003500** 920819 JCM  SOL-00402 SE PUBLICA PRECIO DE COMPARACION (TA-    SOL00402
003600**             CHADO) CUANDO EL PRECIO CALCULADO ES MENOR AL      SOL00402
003700**             PRECIO SUGERIDO POR EL PROVEEDOR.                  SOL00402
003800** 930414 JCM  SOL-00455 SE AGREGA VALIDACION DE CODIGO DE BARRAS SOL00455
003900**             EAN-13; SE PUBLICA EN BLANCO SI NO ES VALIDO.      SOL00455
004000** 940901 ERD  SOL-00512 SE CAMBIA EL ARCHIVO DE ENTRADA DE       SOL00512
004100**             PROCESO MENSUAL A CARGA NOCTURNA DIARIA.           SOL00512
004200** 950227 ERD  SOL-00560 SE AGREGA INDICADOR PUBLICADO/OCULTO     SOL00560
004300**             SEGUN LA EXISTENCIA DISPONIBLE DEL ARTICULO.       SOL00560
004400** 960612 LFM  SOL-00614 SE AGREGA DETALLE DE RECHAZOS BAJO EL    SOL00614
004500**             SWITCH UPSI-0 PARA DEPURACION EN PRODUCCION.       SOL00614
004600** 971104 JCM  SOL-00671 CORRIGE TOPE DE EXISTENCIA PUBLICADA A   SOL00671
004700**             99999 UNIDADES POR DESBORDE EN VITRINA.            SOL00671
004800** 980921 ERD  Y2K-0009 REVISION DE FECHAS PARA EL CAMBIO DE      Y2K0009
004900**             SIGLO; PROGRAMA NO MANEJA FECHAS, SIN IMPACTO.     Y2K0009
005000** 990305 LFM  SOL-00733 SE SEPARA EL CONTADOR DE RECHAZOS POR    SOL00733
005100**             CODIGO DE ARTICULO EN BLANCO DEL CONTADOR DE       SOL00733
005200**             PRECIO INVALIDO PARA EL INFORME DE ESTADISTICAS.   SOL00733
005300** 000714 JCM  SOL-00789 SE AJUSTA EL EMPAQUE DE MONEDA A DISPLAY SOL00789
005400**             ZONADO CONFORME AL ESTANDAR DEL DEPARTAMENTO.      SOL00789
005500** 021110 ERD  SOL-00844 SE AGREGA CLASE DIGITO-VALIDO PARA LA    SOL00844
005600**             VALIDACION CARACTER A CARACTER DEL CODIGO DE       SOL00844
005700**             BARRAS EN LUGAR DE LA RUTINA NUMERICA ANTERIOR.    SOL00844
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01                     IS TOP-OF-FORM
006400     CLASS DIGITO-VALIDO     IS "0" THRU "9"
006500     UPSI-0 ON  STATUS       IS WKS-MODO-DETALLE-ON
006600            OFF STATUS       IS WKS-MODO-DETALLE-OFF.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900******************************************************************
007000**              A R C H I V O S   D E   E N T R A D A             *
007100******************************************************************
007200     SELECT ARTPROV  ASSIGN   TO ARTPROV
007300            ORGANIZATION     IS SEQUENTIAL
007400            FILE STATUS      IS FS-ARTPROV.
007500******************************************************************
007600**              A R C H I V O S   D E   S A L I D A               *
007700******************************************************************
007800     SELECT ARTTDA   ASSIGN   TO ARTTDA
007900            ORGANIZATION     IS SEQUENTIAL
008000            FILE STATUS      IS FS-ARTTDA.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400**1 -->CATALOGO NOCTURNO DEL PROVEEDOR DE FERRETERIA
008500 FD ARTPROV.
008600     COPY ARTPRV1.
008700**2 -->CARGA MASIVA HACIA LA VITRINA COMERCIAL
008800 FD ARTTDA.
008900     COPY ARTTDA1.
009000
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300**               C A M P O S    D E    T R A B A J O              *
009400******************************************************************
009500 01 WKS-CAMPOS-DE-TRABAJO.
009600    02 WKS-PROGRAMA               PIC X(08)         VALUE
009700                                                     "ARTSYNC1".
009800**   FLAG FIN DE ARCHIVO DE ENTRADA
009900    02 WKS-FIN-ARTPROV            PIC 9(01)         VALUE 0.
010000       88 FIN-ARTPROV                                VALUE 1.
010100**   SWITCH DE ACEPTACION DEL ARTICULO EN CURSO
010200    02 WKS-SW-ARTICULO            PIC 9(01)         VALUE 1.
010300       88 ARTICULO-ACEPTADO                          VALUE 1.
010400       88 ARTICULO-RECHAZADO                          VALUE 0.
010500**   SWITCH DE VALIDEZ DEL CODIGO DE BARRAS EAN-13
010600    02 WKS-SW-EAN                 PIC 9(01)         VALUE 1.
010700       88 WKS-EAN-VALIDO                              VALUE 1.
010800       88 WKS-EAN-INVALIDO                             VALUE 0.
010900******************************************************************
011000**        C O N T A D O R E S   E S T A D I S T I C A S           *
011100******************************************************************
011200    02 WKS-LEIDOS                 PIC 9(09) COMP    VALUE 0.
011300    02 WKS-ESCRITOS               PIC 9(09) COMP    VALUE 0.
011400    02 WKS-RECHAZO-ESTADO         PIC 9(09) COMP    VALUE 0.
011500    02 WKS-RECHAZO-PRECIO         PIC 9(09) COMP    VALUE 0.
011600    02 WKS-RECHAZO-DATOS          PIC 9(09) COMP    VALUE 0.
011700    02 WKS-UNIDADES-PUBLICADAS    PIC 9(09) COMP    VALUE 0.
011800    02 WKS-MASK                   PIC Z,ZZZ,ZZZ,ZZ9.
011900******************************************************************
012000**        RECURSOS PARA CONSTRUIR EL HANDLE DE VITRINA            *
012100******************************************************************
012200    02 WKS-J                      PIC 9(02) COMP    VALUE 0.
012300    02 WKS-LONGITUD                PIC 9(02) COMP    VALUE 0.
012400    02 WKS-HANDLE-BUILD           PIC X(10)         VALUE SPACES.
012500    02 WKS-HANDLE-TBL REDEFINES WKS-HANDLE-BUILD
012600       OCCURS 10 TIMES
012700       PIC X(01).
012800    02 WKS-TABLA-MAYUSCULAS       PIC X(26)         VALUE
012900            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013000    02 WKS-TABLA-MINUSCULAS       PIC X(26)         VALUE
013100            "abcdefghijklmnopqrstuvwxyz".
013200******************************************************************
013300**        RECURSOS PARA EL CALCULO DEL PRECIO DE VENTA            *
013400******************************************************************
013500    02 WKS-PRECIO-CALC            PIC 9(05)V99      VALUE 0.
013600    02 WKS-PRECIO-CALC-R REDEFINES WKS-PRECIO-CALC.
013700       03 WKS-PRECIO-CALC-ENT     PIC 9(05).
013800       03 WKS-PRECIO-CALC-DEC     PIC 99.
013900******************************************************************
014000**              VARIABLES DE FILE STATUS                          *
014100******************************************************************
014200    02 FS-ARTPROV                 PIC 9(02)         VALUE ZEROS.
014300    02 FS-ARTTDA                  PIC 9(02)         VALUE ZEROS.
014400    02 FILLER                     PIC X(04)         VALUE SPACES.
014500
014600******************************************************************
014700 PROCEDURE DIVISION.
014800******************************************************************
014900**               S E C C I O N    P R I N C I P A L               *
015000******************************************************************
015100 000-MAIN SECTION.
015200     PERFORM ABRIR-ARCHIVOS
015300     PERFORM LEE-ARTPROV
015400     PERFORM PROCESAR-ARTICULO   UNTIL FIN-ARTPROV
015500     PERFORM ESTADISTICAS
015600     PERFORM CERRAR-ARCHIVOS
015700     STOP RUN.
015800 000-MAIN-E. EXIT.
015900
016000 ABRIR-ARCHIVOS SECTION.
016100     OPEN INPUT  ARTPROV
016200     OPEN OUTPUT ARTTDA
016300     IF FS-ARTPROV NOT = 0 OR FS-ARTTDA NOT = 0
016400        DISPLAY "***********************************************"
016500        DISPLAY "*      ERROR AL ABRIR ARCHIVOS DE CATALOGO     *"
016600        DISPLAY "***********************************************"
016700        DISPLAY "* FILE STATUS DEL ARCHIVO ARTPROV : " FS-ARTPROV
016800        DISPLAY "* FILE STATUS DEL ARCHIVO ARTTDA  : " FS-ARTTDA
016900        DISPLAY "***********************************************"
017000        MOVE 91           TO RETURN-CODE
017100        PERFORM CERRAR-ARCHIVOS
017200        STOP RUN
017300     END-IF.
017400 ABRIR-ARCHIVOS-E. EXIT.
017500
017600******************************************************************
017700**               L E C T U R A   C A T A L O G O                  *
017800******************************************************************
017900 LEE-ARTPROV SECTION.
018000     READ ARTPROV
018100         AT END
018200            MOVE 1 TO WKS-FIN-ARTPROV
018300     END-READ
018400     IF NOT FIN-ARTPROV AND FS-ARTPROV NOT = 0
018500        DISPLAY "***********************************************"
018600        DISPLAY "*      ERROR AL LEER ARCHIVO ARTPROV           *"
018700        DISPLAY "* FILE STATUS : " FS-ARTPROV
018800        DISPLAY "***********************************************"
018900        MOVE 91           TO RETURN-CODE
019000        PERFORM CERRAR-ARCHIVOS
019100        STOP RUN
019200     END-IF.
019300 LEE-ARTPROV-E. EXIT.
019400
019500 PROCESAR-ARTICULO SECTION.
019600     ADD 1 TO WKS-LEIDOS
019700     PERFORM VALIDAR-ARTICULO
019800     IF ARTICULO-ACEPTADO
019900        PERFORM TRANSFORMAR-ARTICULO
020000        PERFORM ESCRIBIR-ARTTDA
020100     END-IF
020200     PERFORM LEE-ARTPROV.
020300 PROCESAR-ARTICULO-E. EXIT.
020400
020500******************************************************************
020600**        V A L I D A C I O N   D E L   A R T I C U L O           *
020700******************************************************************
020800 VALIDAR-ARTICULO SECTION.
020900     SET ARTICULO-ACEPTADO TO TRUE
021000     EVALUATE TRUE
021100        WHEN NOT APV-ACTIVO
021200           SET ARTICULO-RECHAZADO TO TRUE
021300           ADD 1 TO WKS-RECHAZO-ESTADO
021400        WHEN APV-PRECIO-COSTO = 0
021500           SET ARTICULO-RECHAZADO TO TRUE
021600           ADD 1 TO WKS-RECHAZO-PRECIO
021700        WHEN APV-CODIGO-ARTICULO = SPACES
021800           SET ARTICULO-RECHAZADO TO TRUE
021900           ADD 1 TO WKS-RECHAZO-DATOS
022000        WHEN OTHER
022100           CONTINUE
022200     END-EVALUATE
022300     IF ARTICULO-RECHAZADO AND WKS-MODO-DETALLE-ON
022400        DISPLAY "RECHAZADO  ARTICULO=" APV-CODIGO-ARTICULO
022500                " ESTADO=" APV-ESTADO
022600                " COSTO=" APV-PRECIO-COSTO
022700     END-IF.
022800 VALIDAR-ARTICULO-E. EXIT.
022900
023000******************************************************************
023100**        T R A N S F O R M A C I O N   D E L   A R T I C U L O   *
023200******************************************************************
023300 TRANSFORMAR-ARTICULO SECTION.
023400     PERFORM CONSTRUIR-HANDLE
023500     PERFORM VALIDAR-CODIGO-BARRAS
023600     PERFORM CALCULAR-PRECIO-VENTA
023700     PERFORM DETERMINAR-EXISTENCIA
023800     MOVE APV-DESCRIPCION       TO ATD-TITULO
023900     MOVE APV-MARCA             TO ATD-PROVEEDOR
024000     MOVE APV-CATEGORIA         TO ATD-TIPO
024100     MOVE APV-CODIGO-ARTICULO   TO ATD-SKU.
024200 TRANSFORMAR-ARTICULO-E. EXIT.
024300
024400******************************************************************
024500**        C O N S T R U C C I O N   D E L   H A N D L E           *
024600******************************************************************
024700 CONSTRUIR-HANDLE SECTION.
024800     MOVE APV-CODIGO-ARTICULO TO WKS-HANDLE-BUILD
024900     INSPECT WKS-HANDLE-BUILD CONVERTING WKS-TABLA-MAYUSCULAS
025000                                      TO WKS-TABLA-MINUSCULAS
025100     MOVE 0 TO WKS-LONGITUD
025200     PERFORM BUSCA-LONGITUD-HANDLE VARYING WKS-J FROM 10 BY -1
025300             UNTIL WKS-J < 1 OR WKS-LONGITUD NOT = 0
025400     PERFORM SUSTITUYE-BLANCO-HANDLE VARYING WKS-J FROM 1 BY 1
025500             UNTIL WKS-J > WKS-LONGITUD
025600     MOVE SPACES                             TO ATD-HANDLE
025700     MOVE WKS-HANDLE-BUILD (1 : WKS-LONGITUD) TO ATD-HANDLE.
025800 CONSTRUIR-HANDLE-E. EXIT.
025900
026000 BUSCA-LONGITUD-HANDLE SECTION.
026100     IF WKS-HANDLE-TBL (WKS-J) NOT = SPACE
026200        MOVE WKS-J TO WKS-LONGITUD
026300     END-IF.
026400 BUSCA-LONGITUD-HANDLE-E. EXIT.
026500
026600 SUSTITUYE-BLANCO-HANDLE SECTION.
026700     IF WKS-HANDLE-TBL (WKS-J) = SPACE
026800        MOVE "-" TO WKS-HANDLE-TBL (WKS-J)
026900     END-IF.
027000 SUSTITUYE-BLANCO-HANDLE-E. EXIT.
027100
027200******************************************************************
027300**        V A L I D A C I O N   C O D I G O   D E   B A R R A S   *
027400******************************************************************
027500 VALIDAR-CODIGO-BARRAS SECTION.
027600     SET WKS-EAN-VALIDO TO TRUE
027700     IF APV-CODIGO-BARRAS = SPACES
027800        SET WKS-EAN-INVALIDO TO TRUE
027900     ELSE
028000        PERFORM VERIFICA-DIGITO-BARRAS VARYING WKS-J FROM 1 BY 1
028100                UNTIL WKS-J > 13
028200     END-IF
028300     IF WKS-EAN-VALIDO
028400        MOVE APV-CODIGO-BARRAS  TO ATD-CODIGO-BARRAS
028500     ELSE
028600        MOVE SPACES             TO ATD-CODIGO-BARRAS
028700     END-IF.
028800 VALIDAR-CODIGO-BARRAS-E. EXIT.
028900
029000 VERIFICA-DIGITO-BARRAS SECTION.
029100     IF APV-CODIGO-BARRAS-TBL (WKS-J) IS NOT DIGITO-VALIDO
029200        SET WKS-EAN-INVALIDO TO TRUE
029300     END-IF.
029400 VERIFICA-DIGITO-BARRAS-E. EXIT.
029500
029600******************************************************************
029700**        C A L C U L O   D E L   P R E C I O   D E   V E N T A   *
029800******************************************************************
029900 CALCULAR-PRECIO-VENTA SECTION.
030000     COMPUTE WKS-PRECIO-CALC ROUNDED =
030100             APV-PRECIO-COSTO * 1.30 * 1.20
030200     IF WKS-PRECIO-CALC < APV-PRECIO-SUGERIDO
030300        MOVE APV-PRECIO-SUGERIDO TO ATD-PRECIO-COMPARA
030400     ELSE
030500        MOVE ZEROS               TO ATD-PRECIO-COMPARA
030600     END-IF
030700     IF WKS-PRECIO-CALC > APV-PRECIO-SUGERIDO AND
030800        APV-PRECIO-SUGERIDO > 0
030900        MOVE APV-PRECIO-SUGERIDO TO WKS-PRECIO-CALC
031000     END-IF
031100     MOVE WKS-PRECIO-CALC         TO ATD-PRECIO
031200     IF WKS-MODO-DETALLE-ON
031300        DISPLAY "PRECIO  COSTO=" APV-PRECIO-COSTO
031400                " VENTA=" WKS-PRECIO-CALC-ENT "."
031500                WKS-PRECIO-CALC-DEC
031600     END-IF.
031700 CALCULAR-PRECIO-VENTA-E. EXIT.
031800
031900******************************************************************
032000**        E X I S T E N C I A   Y   V I S I B I L I D A D         *
032100******************************************************************
032200 DETERMINAR-EXISTENCIA SECTION.
032300     IF APV-EXISTENCIA > 99999
032400        MOVE 99999            TO ATD-EXISTENCIA
032500     ELSE
032600        MOVE APV-EXISTENCIA   TO ATD-EXISTENCIA
032700     END-IF
032800     MOVE APV-PESO-GRAMOS     TO ATD-PESO-GRAMOS
032900     IF ATD-EXISTENCIA > 0
033000        SET ATD-VISIBLE  TO TRUE
033100     ELSE
033200        SET ATD-OCULTO   TO TRUE
033300     END-IF
033400     ADD ATD-EXISTENCIA       TO WKS-UNIDADES-PUBLICADAS.
033500 DETERMINAR-EXISTENCIA-E. EXIT.
033600
033700 ESCRIBIR-ARTTDA SECTION.
033800     WRITE REG-ARTTDA1
033900     IF FS-ARTTDA NOT = 0
034000        DISPLAY "***********************************************"
034100        DISPLAY "*      ERROR AL ESCRIBIR ARCHIVO ARTTDA        *"
034200        DISPLAY "* FILE STATUS : " FS-ARTTDA
034300        DISPLAY "***********************************************"
034400        MOVE 91           TO RETURN-CODE
034500        PERFORM CERRAR-ARCHIVOS
034600        STOP RUN
034700     END-IF
034800     ADD 1 TO WKS-ESCRITOS.
034900 ESCRIBIR-ARTTDA-E. EXIT.
035000
035100******************************************************************
035200**                    E S T A D I S T I C A S                    *
035300******************************************************************
035400 ESTADISTICAS SECTION.
035500     DISPLAY
035600     "**********************************************************"
035700     DISPLAY
035800     "*                  E S T A D I S T I C A S               *"
035900     DISPLAY
036000     "**********************************************************"
036100
036200     MOVE ZEROS               TO WKS-MASK
036300     MOVE WKS-LEIDOS          TO WKS-MASK
036400     DISPLAY
036500     "TOTAL ARTICULOS LEIDOS DE ARTPROV        :" WKS-MASK
036600
036700     MOVE ZEROS               TO WKS-MASK
036800     MOVE WKS-ESCRITOS        TO WKS-MASK
036900     DISPLAY
037000     "TOTAL ARTICULOS ESCRITOS EN ARTTDA        :" WKS-MASK
037100
037200     DISPLAY
037300     "**********************************************************"
037400     DISPLAY
037500     "*             I N F O R M E   D E   R E C H A Z O S      *"
037600     DISPLAY
037700     "**********************************************************"
037800
037900     MOVE ZEROS               TO WKS-MASK
038000     MOVE WKS-RECHAZO-ESTADO  TO WKS-MASK
038100     DISPLAY
038200     "RECHAZADOS POR ESTADO NO ACTIVO           :" WKS-MASK
038300
038400     MOVE ZEROS               TO WKS-MASK
038500     MOVE WKS-RECHAZO-PRECIO  TO WKS-MASK
038600     DISPLAY
038700     "RECHAZADOS POR PRECIO DE COSTO INVALIDO    :" WKS-MASK
038800
038900     MOVE ZEROS               TO WKS-MASK
039000     MOVE WKS-RECHAZO-DATOS   TO WKS-MASK
039100     DISPLAY
039200     "RECHAZADOS POR CODIGO DE ARTICULO EN BLANCO:" WKS-MASK
039300
039400     DISPLAY
039500     "**********************************************************"
039600     MOVE ZEROS                    TO WKS-MASK
039700     MOVE WKS-UNIDADES-PUBLICADAS  TO WKS-MASK
039800     DISPLAY
039900     "TOTAL UNIDADES DE EXISTENCIA PUBLICADAS   :" WKS-MASK
040000     DISPLAY
040100     "**********************************************************".
040200 ESTADISTICAS-E. EXIT.
040300
040400 CERRAR-ARCHIVOS SECTION.
040500     CLOSE ARTPROV, ARTTDA.
040600 CERRAR-ARCHIVOS-E. EXIT.
